000100*_________________________________________________________________________
000200*    FDEXSHR.CBL  -  shareholder already on the existing account
000300*                    holder, in positional order
000400*    1998-09-02  JRF  WRITTEN
000500*_________________________________________________________________________
000600     FD  EXISTING-SHAREHOLDER-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  EXISTING-SHAREHOLDER-RECORD.
000900         05 ES-SHOP-ID                 PIC X(10).
001000         05 ES-SEQ-NUMBER              PIC 9(02).
001100         05 ES-SHAREHOLDER-CODE        PIC X(20).
001200         05 FILLER                     PIC X(01).
