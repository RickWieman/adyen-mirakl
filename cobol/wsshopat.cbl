000100*
000200*    wsshopat.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PL-LOOK-FOR-SHOP-ATTRIBUTE.CBL
000600*-------------------------------------------------------------------------
000700*    WT-SHOP-ATTR-TABLE holds the attribute rows currently in scope -
000800*    one shop's worth for UBO-EXTRACTION (reloaded at every shop
000900*    control-break), the whole SHOP-ATTRIBUTE file for
001000*    UBO-DOCUMENT-CLASSIFICATION (loaded once at start of run).
001100*    Attribute codes are folded to upper-case when the table is
001200*    loaded so every lookup against it is case-insensitive for free.
001300*-------------------------------------------------------------------------
001400*    Variables that will be received from main-program:
001500*
001600*       LFA-SHOP-ID    ---  shop to search under
001700*       LFA-CODE       ---  attribute key being looked up (any case)
001800*-------------------------------------------------------------------------
001900*    Variables that will be returned to main-program:
002000*
002100*       LFA-FOUND      ---  "Y" if the key was present and non-empty
002200*       LFA-VALUE      ---  the attribute value (spaces if not found)
002300*-------------------------------------------------------------------------
002400*    2004-08-30  MHT  WRITTEN - SHOP-ATTRIBUTE LOOKUP TABLE EXTRACTED
002500*                     SO EXTRACTION AND DOC-CLASSIFY SHARE ONE SEARCH
002600*-------------------------------------------------------------------------

003000     77 WT-SHOP-ATTR-COUNT         PIC 9(05) COMP.
003100     77 WT-SHOP-ATTR-MAX           PIC 9(05) COMP VALUE 3000.
003200     77 WT-SHOP-ATTR-SUBSCRIPT     PIC 9(05) COMP.

003300     01 WT-SHOP-ATTR-TABLE.
003400        05 WT-SHOP-ATTR-ROW  OCCURS 3000 TIMES
003500                             INDEXED BY WT-SHOP-ATTR-IX.
003600           10 WT-SA-SHOP-ID       PIC X(10).
003700           10 WT-SA-CODE-UPPER    PIC X(30).
003800           10 WT-SA-VALUE         PIC X(40).

003900*------- search arguments / results ------------------------------------
004000     01 LFA-SHOP-ID                PIC X(10).
004100     01 LFA-CODE                   PIC X(30).
004200     01 LFA-CODE-UPPER             PIC X(30).
004300     01 LFA-VALUE                  PIC X(40).
004400     01 W-LFA-FOUND                PIC X.
004500        88 LFA-FOUND               VALUE "Y".
004600*
