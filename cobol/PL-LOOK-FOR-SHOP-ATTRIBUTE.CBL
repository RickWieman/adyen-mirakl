000100*_________________________________________________________________________
000200*
000300*    PL-LOOK-FOR-SHOP-ATTRIBUTE.CBL
000400*
000500*    Table search of WT-SHOP-ATTR-TABLE for (LFA-SHOP-ID, LFA-CODE),
000600*    matching the attribute code case-insensitively.  Sets LFA-FOUND
000700*    and LFA-VALUE.  Caller loads WT-SHOP-ATTR-TABLE beforehand
000800*    (see 2000-PROCESS-SHOP-ATTRIBUTES / 1000-LOAD-SHOP-ATTRIBUTES).
000900*
001000*    2004-08-30  MHT  WRITTEN
001100*    2005-01-11  MHT  REQ#5102 LINEAR SCAN REPLACED BY SEARCH VARYING -
001200*                     TABLE CAN RUN TO SEVERAL THOUSAND ROWS NOW
001300*_________________________________________________________________________

002000 2900-LOOK-FOR-SHOP-ATTRIBUTE.

002100     MOVE "N" TO W-LFA-FOUND.
002200     MOVE SPACES TO LFA-VALUE.
002300     MOVE LFA-CODE TO LFA-CODE-UPPER.
002400     INSPECT LFA-CODE-UPPER
002500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
002600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

002700     SET WT-SHOP-ATTR-IX TO 1.

002800     PERFORM 2910-SEARCH-ONE-ROW
002900        UNTIL LFA-FOUND
003000           OR WT-SHOP-ATTR-IX > WT-SHOP-ATTR-COUNT.
003100*_________________________________________________________________________

004000 2910-SEARCH-ONE-ROW.

004100     IF WT-SA-SHOP-ID (WT-SHOP-ATTR-IX)    = LFA-SHOP-ID
004200        AND WT-SA-CODE-UPPER (WT-SHOP-ATTR-IX) = LFA-CODE-UPPER
004300        MOVE WT-SA-VALUE (WT-SHOP-ATTR-IX) TO LFA-VALUE
004400        MOVE "Y" TO W-LFA-FOUND
004500     ELSE
004600        SET WT-SHOP-ATTR-IX UP BY 1.
004700*_________________________________________________________________________
