000100*_________________________________________________________________________
000200*    SLEXSHR.CBL  -  SELECT clause for the EXISTING-SHAREHOLDER file
000300*    1998-09-02  JRF  WRITTEN
000400*_________________________________________________________________________
000500     SELECT EXISTING-SHAREHOLDER-FILE ASSIGN TO "EXSHR"
000600            ORGANIZATION IS LINE SEQUENTIAL.
