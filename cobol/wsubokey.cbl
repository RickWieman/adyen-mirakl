000100*
000200*    wsubokey.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PL-GENERATE-UBO-KEYS.CBL
000600*-------------------------------------------------------------------------
000700*    Variable that will be received from main-program:
000800*
000900*       GUKV-UBO-NUMBER   ---  UBO slot number (1 .. GUKV-MAX-UBOS)
001000*       GUKV-MAX-UBOS     ---  configured maximum number of UBO slots
001100*-------------------------------------------------------------------------
001200*    Variable that will be returned to main-program:
001300*
001400*       GUKV-KEY-TABLE    ---  the 15 "adyen-ubo<N>-<suffix>" keys for
001500*                              the UBO number currently in GUKV-UBO-NUMBER
001600*-------------------------------------------------------------------------
001700*    1998-11-04  JRF  WRITTEN FOR Y2K PROJECT - KEY-BUILDER EXTRACTED
001800*                     OUT OF THE OLD IN-LINE STRING LOGIC
001900*-------------------------------------------------------------------------
002000
002100     77 GUKV-MAX-UBOS                  PIC 9(02) COMP.
002200     77 GUKV-UBO-NUMBER                PIC 9(02) COMP.
002300     01 GUKV-UBO-NUMBER-EDIT           PIC Z9.
002310     01 FILLER REDEFINES GUKV-UBO-NUMBER-EDIT.
002320        05 FILLER                     PIC X.
002330        05 GUKV-UBO-NUMBER-LOW-DIGIT  PIC X.
002400     77 GUKV-SUFFIX-SUBSCRIPT          PIC 9(02) COMP.
002500
002600     01 GUKV-SUFFIX-TABLE.
002700        05 FILLER  PIC X(15) VALUE "civility       ".
002800        05 FILLER  PIC X(15) VALUE "firstname      ".
002900        05 FILLER  PIC X(15) VALUE "lastname       ".
003000        05 FILLER  PIC X(15) VALUE "email          ".
003100        05 FILLER  PIC X(15) VALUE "dob            ".
003200        05 FILLER  PIC X(15) VALUE "nationality    ".
003300        05 FILLER  PIC X(15) VALUE "idnumber       ".
003400        05 FILLER  PIC X(15) VALUE "housenumber    ".
003500        05 FILLER  PIC X(15) VALUE "streetname     ".
003600        05 FILLER  PIC X(15) VALUE "city           ".
003700        05 FILLER  PIC X(15) VALUE "zip            ".
003800        05 FILLER  PIC X(15) VALUE "country        ".
003900        05 FILLER  PIC X(15) VALUE "phonecountry   ".
004000        05 FILLER  PIC X(15) VALUE "phonetype      ".
004100        05 FILLER  PIC X(15) VALUE "phonenumber    ".
004200     01 FILLER REDEFINES GUKV-SUFFIX-TABLE.
004300        05 GUKV-SUFFIX  OCCURS 15 TIMES  PIC X(15).
004400
004500*------- 15 generated keys for the UBO number in GUKV-UBO-NUMBER ------
004600     01 GUKV-KEY-TABLE.
004700        05 GUKV-KEY   OCCURS 15 TIMES    PIC X(30).
004800
004900*------- subscripts into GUKV-KEY-TABLE by suffix name -----------------
005000     77 GUKV-IX-CIVILITY       PIC 9(02) COMP VALUE 1.
005100     77 GUKV-IX-FIRSTNAME      PIC 9(02) COMP VALUE 2.
005200     77 GUKV-IX-LASTNAME       PIC 9(02) COMP VALUE 3.
005300     77 GUKV-IX-EMAIL          PIC 9(02) COMP VALUE 4.
005400     77 GUKV-IX-DOB            PIC 9(02) COMP VALUE 5.
005500     77 GUKV-IX-NATIONALITY    PIC 9(02) COMP VALUE 6.
005600     77 GUKV-IX-IDNUMBER       PIC 9(02) COMP VALUE 7.
005700     77 GUKV-IX-HOUSENUMBER    PIC 9(02) COMP VALUE 8.
005800     77 GUKV-IX-STREETNAME     PIC 9(02) COMP VALUE 9.
005900     77 GUKV-IX-CITY           PIC 9(02) COMP VALUE 10.
006000     77 GUKV-IX-ZIP            PIC 9(02) COMP VALUE 11.
006100     77 GUKV-IX-COUNTRY        PIC 9(02) COMP VALUE 12.
006200     77 GUKV-IX-PHONECOUNTRY   PIC 9(02) COMP VALUE 13.
006300     77 GUKV-IX-PHONETYPE      PIC 9(02) COMP VALUE 14.
006400     77 GUKV-IX-PHONENUMBER    PIC 9(02) COMP VALUE 15.
006500*
006600*------- one-off "adyen-uboN-<suffix>" builder, for keys outside the ---
006700*------- fixed 15-suffix table above (photoid / photoid-rear / --------
006800*------- photoidtype, used only by UBO-DOCUMENT-CLASSIFICATION) --------
006900     01 GUKV-DOC-SUFFIX            PIC X(15).
007000     01 GUKV-DOC-SUFFIX-KEY        PIC X(30).
007100*
