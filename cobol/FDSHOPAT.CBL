000100*_________________________________________________________________________
000200*    FDSHOPAT.CBL  -  one shop attribute key/value pair
000300*    1998-09-02  JRF  WRITTEN
000400*_________________________________________________________________________
000500     FD  SHOP-ATTRIBUTE-FILE
000600         LABEL RECORDS ARE STANDARD.
000700     01  SHOP-ATTRIBUTE-RECORD.
000800         05 SA-SHOP-ID                 PIC X(10).
000900         05 SA-ATTR-CODE               PIC X(30).
001000         05 SA-ATTR-VALUE              PIC X(40).
001100         05 FILLER                     PIC X(01).
