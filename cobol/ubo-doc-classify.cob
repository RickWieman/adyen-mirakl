000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ubo-doc-classify.
000300 AUTHOR. J R FOSTER.
000400 INSTALLATION. MARKETPLACE OPERATIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 07/02/1984.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------------------
001000*    ubo-doc-classify  -  UBO DOCUMENT CLASSIFICATION
001100*
001200*    Loads the SHOP-ATTRIBUTE file whole (documents do not arrive in
001300*    shop order the way the attribute extract does), then reads the
001400*    SHOP-DOCUMENT file sequentially.  Each document's type code is
001500*    tested against the "adyen-uboN-photoid" / "adyen-uboN-photoid-rear"
001600*    patterns for every configured UBO slot; a match is resolved to a
001700*    document type from a per-(shop,ubo) cache or, on a cache miss, the
001800*    shop's "adyen-uboN-photoidtype" attribute.  Classified documents
001900*    are written to UBO-DOCUMENT-OUT; everything else is dropped.
002000*    Appends its totals to the RUN-REPORT file already opened and
002100*    written by ubo-extraction earlier in the same job.
002200*-------------------------------------------------------------------------
002300*    CHANGE LOG
002400*
002500*    07/02/1984  JRF  WRITTEN - ORIGINAL DOCUMENT-LISTING BATCH STEP    JRF001
002600*    09/14/1987  JRF  REQ#0388 ADDED DOCUMENT-TYPE FIELD                JRF002
002700*    02/17/1999  JRF  Y2K REVIEW - 2-DIGIT YEARS NOT USED, NO CHANGE   JRF003
002800*    08/30/2004  MHT  REQ#4888 SHOP-ATTRIBUTE LOOKUP TABLE EXTRACTED    MHT004
002900*                     INTO PL-LOOK-FOR-SHOP-ATTRIBUTE.CBL SO THIS STEP
003000*                     AND THE EXTRACTION STEP SHARE ONE SEARCH ROUTINE
003100*    03/11/2014  RKS  REQ#9015 REWRITTEN FOR PHOTO-ID DOCUMENT          RKS005
003200*                     CLASSIFICATION - OLD FLAT LISTING REPLACED BY
003300*                     THE UBO-SLOT PATTERN MATCH / TYPE-CACHE LOGIC
003400*    03/25/2014  RKS  REQ#9015 FOLLOW-UP - CACHE TABLE ADDED AFTER      RKS006
003500*                     DUPLICATE ATTRIBUTE LOOKUPS SHOWED UP ON THE
003600*                     SHOP-ATTRIBUTE ACCESS COUNTS FROM THE PILOT RUN
003700*-------------------------------------------------------------------------

004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.

004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.

004600     COPY "SLSHOPAT.CBL".
004700     COPY "SLSHPDOC.CBL".
004800     COPY "SLUBODOC.CBL".
004900     COPY "SLRUNRPT.CBL".
005000*_________________________________________________________________________

006000 DATA DIVISION.
006100 FILE SECTION.

006200     COPY "FDSHOPAT.CBL".
006300     COPY "FDSHPDOC.CBL".
006400     COPY "FDUBODOC.CBL".
006500     COPY "FDRUNRPT.CBL".
006600*_________________________________________________________________________

007000 WORKING-STORAGE SECTION.

007100     COPY "wsubokey.cbl".
007200     COPY "wsshopat.cbl".
007300     COPY "wsdoccls.cbl".
007400     COPY "wsrpthdg.cbl".

007500*------- end-of-file switches ----------------------------------------------
007600     01 W-END-OF-SHOPATT            PIC X VALUE "N".
007700        88 END-OF-SHOPATT           VALUE "Y".

007800     01 W-END-OF-SHPDOC             PIC X VALUE "N".
007900        88 END-OF-SHPDOC            VALUE "Y".
008000*_________________________________________________________________________

009000 PROCEDURE DIVISION.

009100     OPEN INPUT  SHOP-DOCUMENT-FILE
009200     OPEN OUTPUT UBO-DOCUMENT-OUT-FILE
009300     OPEN EXTEND RUN-REPORT-FILE.

009400     MOVE 4 TO GUKV-MAX-UBOS.

009500     PERFORM 1000-LOAD-SHOP-ATTRIBUTES.

009600     PERFORM 2010-READ-SHPDOC.
009700     PERFORM 2000-PROCESS-DOCUMENTS UNTIL END-OF-SHPDOC.

009800     PERFORM 9220-PRINT-DOCUMENT-TOTALS.

009900     CLOSE SHOP-DOCUMENT-FILE
010000           UBO-DOCUMENT-OUT-FILE
010100           RUN-REPORT-FILE.

010200     STOP RUN.
010300*_________________________________________________________________________

011000 1000-LOAD-SHOP-ATTRIBUTES.

011100     OPEN INPUT SHOP-ATTRIBUTE-FILE.
011200     PERFORM 1010-READ-SHOPAT.
011300     PERFORM 1020-STORE-SHOP-ATTR-ROW UNTIL END-OF-SHOPATT.
011400     CLOSE SHOP-ATTRIBUTE-FILE.
011500*_________________________________________________________________________

012000 1010-READ-SHOPAT.

012100     READ SHOP-ATTRIBUTE-FILE
012200        AT END MOVE "Y" TO W-END-OF-SHOPATT.
012300*_________________________________________________________________________

013000 1020-STORE-SHOP-ATTR-ROW.

013100     ADD 1 TO WT-SHOP-ATTR-COUNT.
013200     MOVE SA-SHOP-ID   TO WT-SA-SHOP-ID (WT-SHOP-ATTR-COUNT).
013300     MOVE SA-ATTR-CODE TO WT-SA-CODE-UPPER (WT-SHOP-ATTR-COUNT).
013400     INSPECT WT-SA-CODE-UPPER (WT-SHOP-ATTR-COUNT)
013500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
013600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013700     MOVE SA-ATTR-VALUE TO WT-SA-VALUE (WT-SHOP-ATTR-COUNT).

013800     PERFORM 1010-READ-SHOPAT.
013900*_________________________________________________________________________

014000 2000-PROCESS-DOCUMENTS.

014100     ADD 1 TO WR-DOCUMENTS-READ.
014200     PERFORM 3100-CLASSIFY-ONE-DOCUMENT.
014300     PERFORM 2010-READ-SHPDOC.
014400*_________________________________________________________________________

015000 2010-READ-SHPDOC.

015100     READ SHOP-DOCUMENT-FILE
015200        AT END MOVE "Y" TO W-END-OF-SHPDOC.
015300*_________________________________________________________________________

016000     COPY "PL-GENERATE-UBO-KEYS.CBL".
016100     COPY "PL-LOOK-FOR-SHOP-ATTRIBUTE.CBL".
016200     COPY "PL-CLASSIFY-UBO-DOCUMENT.CBL".
016300     COPY "PL-PRINT-RUN-REPORT.CBL".
016400*_________________________________________________________________________
