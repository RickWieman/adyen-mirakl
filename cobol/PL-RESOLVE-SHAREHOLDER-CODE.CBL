000100*_________________________________________________________________________
000200*
000300*    PL-RESOLVE-SHAREHOLDER-CODE.CBL
000400*
000500*    Resolves RSC-SHAREHOLDER-CODE for (RSC-SHOP-ID, RSC-UBO-NUMBER):
000600*
000700*       1) look it up in WT-MAPPING-TABLE (loaded from the
000800*          SHAREHOLDER-MAPPING file at 1000-LOAD-REFERENCE-TABLES);
000900*       2) failing that, fall back to WT-EXISTING-TABLE (loaded from
001000*          EXISTING-SHAREHOLDER) - the shareholder sitting at the
001100*          position matching this UBO number is adopted, and the new
001200*          mapping is queued in WT-ADOPTED-TABLE for
001300*          4000-APPEND-NEW-MAPPINGS to write back at end of run;
001400*       3) failing both, RSC-SHAREHOLDER-CODE stays spaces.
001500*
001600*    2011-05-24  CDP  WRITTEN FOR ONBOARDING PROJECT REQ#7740
001700*    2012-01-08  CDP  REQ#7803 ADOPTED MAPPINGS NOW QUEUED INSTEAD OF
001800*                     WRITTEN IMMEDIATELY - FILE STAYS OPEN INPUT FOR
001900*                     THE WHOLE SHOP-ATTRIBUTE PASS
002000*_________________________________________________________________________

003000 3300-RESOLVE-SHAREHOLDER-CODE.

003100     MOVE SPACES TO RSC-SHAREHOLDER-CODE.
003200     MOVE "N" TO W-RSC-FOUND.
003300     SET WT-MAP-IX TO 1.

003400     PERFORM 3310-SEARCH-MAPPING-ROW
003500        UNTIL RSC-MAPPING-FOUND
003600           OR WT-MAP-IX > WT-MAPPING-COUNT.

003700     IF NOT RSC-MAPPING-FOUND
003800        PERFORM 3320-ADOPT-FROM-EXISTING.
003900*_________________________________________________________________________

004000 3310-SEARCH-MAPPING-ROW.

004100     IF WT-MAP-SHOP-ID (WT-MAP-IX)     = RSC-SHOP-ID
004200        AND WT-MAP-UBO-NUMBER (WT-MAP-IX) = RSC-UBO-NUMBER
004300        MOVE WT-MAP-SHAREHOLDER-CODE (WT-MAP-IX) TO RSC-SHAREHOLDER-CODE
004400        MOVE "Y" TO W-RSC-FOUND
004500     ELSE
004600        SET WT-MAP-IX UP BY 1.
004700*_________________________________________________________________________

005000 3320-ADOPT-FROM-EXISTING.

005100     MOVE "N" TO W-RSC-EXISTING-FOUND.
005200     SET WT-EXIST-IX TO 1.

005300     PERFORM 3330-SEARCH-EXISTING-ROW
005400        UNTIL RSC-EXISTING-FOUND
005500           OR WT-EXIST-IX > WT-EXISTING-COUNT.

005600     IF RSC-EXISTING-FOUND
005700        MOVE WT-EXIST-SHAREHOLDER-CODE (WT-EXIST-IX) TO RSC-SHAREHOLDER-CODE
005800        PERFORM 3340-RECORD-ADOPTED-MAPPING.
005900*_________________________________________________________________________

006000 3330-SEARCH-EXISTING-ROW.

006100     IF WT-EXIST-SHOP-ID (WT-EXIST-IX)       = RSC-SHOP-ID
006200        AND WT-EXIST-SEQ-NUMBER (WT-EXIST-IX) = RSC-UBO-NUMBER
006300        MOVE "Y" TO W-RSC-EXISTING-FOUND
006400     ELSE
006500        SET WT-EXIST-IX UP BY 1.
006600*_________________________________________________________________________

007000 3340-RECORD-ADOPTED-MAPPING.

007100     ADD 1 TO WT-ADOPTED-COUNT.
007200     MOVE RSC-SHOP-ID          TO WT-ADOPT-SHOP-ID (WT-ADOPTED-COUNT).
007300     MOVE RSC-UBO-NUMBER       TO WT-ADOPT-UBO-NUMBER (WT-ADOPTED-COUNT).
007400     MOVE RSC-SHAREHOLDER-CODE TO WT-ADOPT-SHAREHOLDER-CODE (WT-ADOPTED-COUNT).
007500     ADD 1 TO WR-MAPPINGS-ADOPTED.
007600*_________________________________________________________________________
