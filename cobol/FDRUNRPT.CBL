000100*_________________________________________________________________________
000200*    FDRUNRPT.CBL  -  RUN-REPORT print line
000300*    1998-09-02  JRF  WRITTEN
000400*_________________________________________________________________________
000500     FD  RUN-REPORT-FILE
000600         LABEL RECORDS ARE STANDARD.
000700     01  RUN-REPORT-RECORD.
000800         05 RUN-REPORT-TEXT            PIC X(131).
000900         05 FILLER                     PIC X(01).
