000100*_________________________________________________________________________
000200*    SLSHRCON.CBL  -  SELECT clause for the SHAREHOLDER-CONTACT
000300*                     output file
000400*    1998-09-02  JRF  WRITTEN
000500*_________________________________________________________________________
000600     SELECT SHAREHOLDER-CONTACT-FILE ASSIGN TO "SHRCON"
000700            ORGANIZATION IS LINE SEQUENTIAL.
