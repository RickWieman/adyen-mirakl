000100*_________________________________________________________________________
000200*    SLUBODOC.CBL  -  SELECT clause for the UBO-DOCUMENT-OUT file
000300*    1998-09-02  JRF  WRITTEN
000400*_________________________________________________________________________
000500     SELECT UBO-DOCUMENT-OUT-FILE ASSIGN TO "UBODOC"
000600            ORGANIZATION IS LINE SEQUENTIAL.
