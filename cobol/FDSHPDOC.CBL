000100*_________________________________________________________________________
000200*    FDSHPDOC.CBL  -  a document uploaded against a shop
000300*    1998-09-02  JRF  WRITTEN
000400*_________________________________________________________________________
000500     FD  SHOP-DOCUMENT-FILE
000600         LABEL RECORDS ARE STANDARD.
000700     01  SHOP-DOCUMENT-RECORD.
000800         05 SD-SHOP-ID                 PIC X(10).
000900         05 SD-DOCUMENT-ID             PIC X(10).
001000         05 SD-TYPE-CODE               PIC X(30).
001100         05 FILLER                     PIC X(01).
