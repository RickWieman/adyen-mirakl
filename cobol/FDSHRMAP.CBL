000100*_________________________________________________________________________
000200*    FDSHRMAP.CBL  -  persisted shop/UBO-number -> shareholder-code
000300*                     mapping
000400*    1998-09-02  JRF  WRITTEN
000500*_________________________________________________________________________
000600     FD  SHAREHOLDER-MAPPING-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  SHAREHOLDER-MAPPING-RECORD.
000900         05 SM-SHOP-ID                 PIC X(10).
001000         05 SM-UBO-NUMBER              PIC 9(02).
001100         05 SM-SHAREHOLDER-CODE        PIC X(20).
001200         05 FILLER                     PIC X(01).
