000100*_________________________________________________________________________
000200*    FDUBODOC.CBL  -  a classified UBO photo-ID document
000300*    1998-09-02  JRF  WRITTEN
000400*_________________________________________________________________________
000500     FD  UBO-DOCUMENT-OUT-FILE
000600         LABEL RECORDS ARE STANDARD.
000700     01  UBO-DOCUMENT-OUT-RECORD.
000800         05 UD-SHOP-ID                 PIC X(10).
000900         05 UD-DOCUMENT-ID             PIC X(10).
001000         05 UD-UBO-NUMBER              PIC 9(02).
001100         05 UD-DOC-TYPE                PIC X(30).
001200         05 FILLER                     PIC X(01).
