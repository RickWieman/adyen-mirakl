000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ubo-extraction.
000300 AUTHOR. J R FOSTER.
000400 INSTALLATION. MARKETPLACE OPERATIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 02/14/1983.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------------------
001000*    ubo-extraction  -  UBO EXTRACTION / SHAREHOLDER-CODE ASSIGNMENT
001100*
001200*    Reads the SHOP-ATTRIBUTE file (sorted by shop), accumulates each
001300*    shop's attributes, and for every configured UBO slot builds a
001400*    SHAREHOLDER-CONTACT record when the mandatory fields (firstname,
001500*    lastname, civility, email) are present.  Resolves each contact's
001600*    shareholder code against the persisted SHAREHOLDER-MAPPING store,
001700*    falling back to the EXISTING-SHAREHOLDER positional list and
001800*    persisting any newly adopted mapping.  Writes RUN-REPORT warnings
001900*    for groups left entirely empty, and the run's control totals.
002000*-------------------------------------------------------------------------
002100*    CHANGE LOG
002200*
002300*    02/14/1983  JRF  WRITTEN - ORIGINAL VENDOR-EXTRACT BATCH STEP    JRF001
002400*    06/30/1985  JRF  REQ#0219 ADDED SECOND OUTPUT FILE               JRF002
002500*    04/11/1988  JRF  REQ#0433 CONTROL-BREAK REWRITTEN               JRF003
002600*    01/06/1992  JRF  REQ#0751 FIELD WIDTHS WIDENED                   JRF004
002700*    02/17/1999  JRF  Y2K REVIEW - 2-DIGIT YEARS NOT USED, NO CHANGE JRF005
002800*    06/09/2003  MHT  REQ#4471 SUFFIX TABLE MOVED TO wsubokey.cbl     MHT006
002900*    08/30/2004  MHT  REQ#4888 SHOP-ATTRIBUTE LOOKUP TABLE EXTRACTED  MHT007
003000*                     INTO PL-LOOK-FOR-SHOP-ATTRIBUTE.CBL
003100*    01/11/2005  MHT  REQ#5102 LINEAR SCAN ON ATTRIBUTE TABLE         MHT008
003200*                     REPLACED BY SEARCH VARYING
003300*    05/24/2011  CDP  REQ#7740 RETARGETED THIS STEP FOR THE UBO       CDP009
003400*                     ONBOARDING PROJECT - VENDOR EXTRACT LOGIC
003500*                     REPLACED WITH SHAREHOLDER-CONTACT BUILD AND
003600*                     SHAREHOLDER-CODE ASSIGNMENT AGAINST THE NEW
003700*                     SHAREHOLDER-MAPPING / EXISTING-SHAREHOLDER FILES
003800*    01/08/2012  CDP  REQ#7803 ADOPTED MAPPINGS QUEUED AND WRITTEN    CDP010
003900*                     BACK AT END OF RUN INSTEAD OF IMMEDIATELY
004000*    11/30/2012  CDP  REQ#7960 PAGE-FULL THRESHOLD RAISED 30 -> 55    CDP011
004100*    09/02/2013  CDP  REQ#8220 PHONE-TYPE GROUP ADDED (SIP PHONES)    CDP012
004200*-------------------------------------------------------------------------

005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.

005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.

005600     COPY "SLSHRMAP.CBL".
005700     COPY "SLEXSHR.CBL".
005800     COPY "SLSHOPAT.CBL".
005900     COPY "SLSHRCON.CBL".
006000     COPY "SLRUNRPT.CBL".
006100*_________________________________________________________________________

007000 DATA DIVISION.
007100 FILE SECTION.

007200     COPY "FDSHRMAP.CBL".
007300     COPY "FDEXSHR.CBL".
007400     COPY "FDSHOPAT.CBL".
007500     COPY "FDSHRCON.CBL".
007600     COPY "FDRUNRPT.CBL".
007700*_________________________________________________________________________

008000 WORKING-STORAGE SECTION.

008100     COPY "wsubokey.cbl".
008200     COPY "wsshopat.cbl".
008300     COPY "wsrpthdg.cbl".

008400*------- end-of-file switches ---------------------------------------------
008500     01 W-END-OF-SHRMAP            PIC X VALUE "N".
008600        88 END-OF-SHRMAP           VALUE "Y".

008700     01 W-END-OF-EXSHR             PIC X VALUE "N".
008800        88 END-OF-EXSHR            VALUE "Y".

008900     01 W-END-OF-SHOPATT           PIC X VALUE "N".
009000        88 END-OF-SHOPATT          VALUE "Y".

009100*------- shop-attribute control break --------------------------------------
009200     01 W-SHOP-ID-IN-PROGRESS      PIC X(10) VALUE SPACES.

009300*------- one UBO slot's 15 looked-up field values, in suffix-table order --
009400*------- (REDEFINES gives each field its business name for the rest ------
009500*------- of this program to use) --------------------------------------------
009600     01 WK-UBO-FIELD-TABLE.
009700        05 WK-UBO-FIELD  OCCURS 15 TIMES   PIC X(40).
009800     01 FILLER REDEFINES WK-UBO-FIELD-TABLE.
009900        05 WK-UBO-CIVILITY          PIC X(40).
010000        05 WK-UBO-FIRSTNAME         PIC X(40).
010100        05 WK-UBO-LASTNAME          PIC X(40).
010200        05 WK-UBO-EMAIL             PIC X(40).
010300        05 WK-UBO-DOB               PIC X(40).
010400        05 WK-UBO-NATIONALITY       PIC X(40).
010500        05 WK-UBO-IDNUMBER          PIC X(40).
010600        05 WK-UBO-HOUSENUMBER       PIC X(40).
010700        05 WK-UBO-STREETNAME        PIC X(40).
010800        05 WK-UBO-CITY              PIC X(40).
010900        05 WK-UBO-ZIP               PIC X(40).
011000        05 WK-UBO-COUNTRY           PIC X(40).
011100        05 WK-UBO-PHONECOUNTRY      PIC X(40).
011200        05 WK-UBO-PHONETYPE         PIC X(40).
011300        05 WK-UBO-PHONENUMBER       PIC X(40).

011400     77 WS-FIELD-SUBSCRIPT          PIC 9(02) COMP.

011500     01 WK-CIVILITY-VALUE           PIC X(40).
011600     01 WK-UBO-GENDER               PIC X(07).

011700*------- shareholder-mapping table, loaded once at start of run -----------
011800     77 WT-MAPPING-COUNT            PIC 9(05) COMP VALUE 0.
011900     77 WT-MAPPING-MAX              PIC 9(05) COMP VALUE 5000.

012000     01 WT-MAPPING-TABLE.
012100        05 WT-MAP-ROW  OCCURS 5000 TIMES  INDEXED BY WT-MAP-IX.
012200           10 WT-MAP-SHOP-ID             PIC X(10).
012300           10 WT-MAP-UBO-NUMBER          PIC 9(02) COMP.
012400           10 WT-MAP-SHAREHOLDER-CODE    PIC X(20).

012500*------- existing-shareholder table, loaded once at start of run ----------
012600     77 WT-EXISTING-COUNT           PIC 9(05) COMP VALUE 0.
012700     77 WT-EXISTING-MAX             PIC 9(05) COMP VALUE 5000.

012800     01 WT-EXISTING-TABLE.
012900        05 WT-EXIST-ROW  OCCURS 5000 TIMES  INDEXED BY WT-EXIST-IX.
013000           10 WT-EXIST-SHOP-ID           PIC X(10).
013100           10 WT-EXIST-SEQ-NUMBER        PIC 9(02) COMP.
013200           10 WT-EXIST-SHAREHOLDER-CODE  PIC X(20).

013300*------- mappings adopted this run, queued for 4000-APPEND-NEW-MAPPINGS ---
013400     77 WT-ADOPTED-COUNT            PIC 9(05) COMP VALUE 0.
013500     77 WT-ADOPTED-MAX              PIC 9(05) COMP VALUE 5000.
013600     77 WS-ADOPT-SUBSCRIPT          PIC 9(05) COMP.

013700     01 WT-ADOPTED-TABLE.
013800        05 WT-ADOPT-ROW  OCCURS 5000 TIMES.
013900           10 WT-ADOPT-SHOP-ID           PIC X(10).
014000           10 WT-ADOPT-UBO-NUMBER        PIC 9(02) COMP.
014100           10 WT-ADOPT-SHAREHOLDER-CODE  PIC X(20).

014200*------- SHAREHOLDER-CODE-ASSIGNMENT search arguments / result -------------
014300     01 RSC-SHOP-ID                 PIC X(10).
014400     77 RSC-UBO-NUMBER              PIC 9(02) COMP.
014500     01 RSC-SHAREHOLDER-CODE        PIC X(20).
014600     01 W-RSC-FOUND                 PIC X.
014700        88 RSC-MAPPING-FOUND        VALUE "Y".
014800     01 W-RSC-EXISTING-FOUND        PIC X.
014900        88 RSC-EXISTING-FOUND       VALUE "Y".
015000*_________________________________________________________________________

016000 PROCEDURE DIVISION.

016100     OPEN INPUT  SHOP-ATTRIBUTE-FILE
016200     OPEN OUTPUT SHAREHOLDER-CONTACT-FILE
016300     OPEN OUTPUT RUN-REPORT-FILE.

016400     MOVE 4 TO GUKV-MAX-UBOS.

016500     PERFORM 8100-PRINT-HEADINGS.

016600     PERFORM 1000-LOAD-REFERENCE-TABLES.

016700     PERFORM 2010-READ-SHOP-ATTRIBUTE.
016800     PERFORM 2000-PROCESS-SHOP-ATTRIBUTES UNTIL END-OF-SHOPATT.

016900     IF W-SHOP-ID-IN-PROGRESS NOT = SPACES
017000        PERFORM 3000-PROCESS-SHOP-BREAK.

017100     PERFORM 4000-APPEND-NEW-MAPPINGS.

017200     PERFORM 9210-PRINT-EXTRACTION-TOTALS.

017300     CLOSE SHOP-ATTRIBUTE-FILE
017400           SHAREHOLDER-CONTACT-FILE
017500           RUN-REPORT-FILE.

017600     STOP RUN.
017700*_________________________________________________________________________

018000 1000-LOAD-REFERENCE-TABLES.

018100     OPEN INPUT SHAREHOLDER-MAPPING-FILE.
018200     PERFORM 1010-READ-SHRMAP.
018300     PERFORM 1020-STORE-MAPPING-ROW UNTIL END-OF-SHRMAP.
018400     CLOSE SHAREHOLDER-MAPPING-FILE.

018500     OPEN INPUT EXISTING-SHAREHOLDER-FILE.
018600     PERFORM 1030-READ-EXSHR.
018700     PERFORM 1040-STORE-EXISTING-ROW UNTIL END-OF-EXSHR.
018800     CLOSE EXISTING-SHAREHOLDER-FILE.
018900*_________________________________________________________________________

019000 1010-READ-SHRMAP.

019100     READ SHAREHOLDER-MAPPING-FILE
019200        AT END MOVE "Y" TO W-END-OF-SHRMAP.
019300*_________________________________________________________________________

020000 1020-STORE-MAPPING-ROW.

020100     ADD 1 TO WT-MAPPING-COUNT.
020200     MOVE SM-SHOP-ID          TO WT-MAP-SHOP-ID (WT-MAPPING-COUNT).
020300     MOVE SM-UBO-NUMBER       TO WT-MAP-UBO-NUMBER (WT-MAPPING-COUNT).
020400     MOVE SM-SHAREHOLDER-CODE TO WT-MAP-SHAREHOLDER-CODE (WT-MAPPING-COUNT).
020500     PERFORM 1010-READ-SHRMAP.
020600*_________________________________________________________________________

021000 1030-READ-EXSHR.

021100     READ EXISTING-SHAREHOLDER-FILE
021200        AT END MOVE "Y" TO W-END-OF-EXSHR.
021300*_________________________________________________________________________

022000 1040-STORE-EXISTING-ROW.

022100     ADD 1 TO WT-EXISTING-COUNT.
022200     MOVE ES-SHOP-ID          TO WT-EXIST-SHOP-ID (WT-EXISTING-COUNT).
022300     MOVE ES-SEQ-NUMBER       TO WT-EXIST-SEQ-NUMBER (WT-EXISTING-COUNT).
022400     MOVE ES-SHAREHOLDER-CODE TO WT-EXIST-SHAREHOLDER-CODE (WT-EXISTING-COUNT).
022500     PERFORM 1030-READ-EXSHR.
022600*_________________________________________________________________________

023000 2000-PROCESS-SHOP-ATTRIBUTES.

023100     IF SA-SHOP-ID NOT = W-SHOP-ID-IN-PROGRESS
023200        IF W-SHOP-ID-IN-PROGRESS NOT = SPACES
023300           PERFORM 3000-PROCESS-SHOP-BREAK
023400        END-IF
023500        MOVE SA-SHOP-ID TO W-SHOP-ID-IN-PROGRESS
023600        MOVE 0 TO WT-SHOP-ATTR-COUNT
023700     END-IF.

023800     ADD 1 TO WT-SHOP-ATTR-COUNT.
023900     MOVE SA-SHOP-ID    TO WT-SA-SHOP-ID (WT-SHOP-ATTR-COUNT).
024000     MOVE SA-ATTR-CODE  TO WT-SA-CODE-UPPER (WT-SHOP-ATTR-COUNT).
024100     INSPECT WT-SA-CODE-UPPER (WT-SHOP-ATTR-COUNT)
024200             CONVERTING "abcdefghijklmnopqrstuvwxyz"
024300                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024400     MOVE SA-ATTR-VALUE TO WT-SA-VALUE (WT-SHOP-ATTR-COUNT).

024500     PERFORM 2010-READ-SHOP-ATTRIBUTE.
024600*_________________________________________________________________________

025000 2010-READ-SHOP-ATTRIBUTE.

025100     READ SHOP-ATTRIBUTE-FILE
025200        AT END MOVE "Y" TO W-END-OF-SHOPATT.
025300*_________________________________________________________________________

026000 3000-PROCESS-SHOP-BREAK.

026100     ADD 1 TO WR-SHOPS-PROCESSED.
026300     MOVE 1 TO GUKV-UBO-NUMBER.

026400     PERFORM 3100-PROCESS-ONE-UBO-SLOT
026500        UNTIL GUKV-UBO-NUMBER > GUKV-MAX-UBOS.
026600*_________________________________________________________________________

027000 3100-PROCESS-ONE-UBO-SLOT.

027100     ADD 1 TO WR-UBO-SLOTS-EXAMINED.

027200     PERFORM 2100-BUILD-UBO-KEYS.

027300     SET WS-FIELD-SUBSCRIPT TO 1.
027400     PERFORM 3110-LOOK-UP-ONE-FIELD UNTIL WS-FIELD-SUBSCRIPT > 15.

027500     IF WK-UBO-FIRSTNAME NOT = SPACES
027600        AND WK-UBO-LASTNAME NOT = SPACES
027700        AND WK-UBO-CIVILITY NOT = SPACES
027800        AND WK-UBO-EMAIL NOT = SPACES
027900        MOVE W-SHOP-ID-IN-PROGRESS TO SC-SHOP-ID
028000        MOVE GUKV-UBO-NUMBER       TO SC-UBO-NUMBER
028100        PERFORM 3230-BUILD-SHAREHOLDER-CONTACT
028200        MOVE W-SHOP-ID-IN-PROGRESS TO RSC-SHOP-ID
028300        MOVE GUKV-UBO-NUMBER       TO RSC-UBO-NUMBER
028400        PERFORM 3300-RESOLVE-SHAREHOLDER-CODE
028500        MOVE RSC-SHAREHOLDER-CODE  TO SC-SHAREHOLDER-CODE
028600        WRITE SHAREHOLDER-CONTACT-RECORD
028700        ADD 1 TO WR-CONTACTS-WRITTEN
028800     ELSE
028900        ADD 1 TO WR-SLOTS-SKIPPED.

029000     ADD 1 TO GUKV-UBO-NUMBER.
029100*_________________________________________________________________________

030000 3110-LOOK-UP-ONE-FIELD.

030100     MOVE W-SHOP-ID-IN-PROGRESS          TO LFA-SHOP-ID.
030200     MOVE GUKV-KEY (WS-FIELD-SUBSCRIPT)  TO LFA-CODE.
030300     PERFORM 2900-LOOK-FOR-SHOP-ATTRIBUTE.

030400     IF LFA-FOUND
030500        MOVE LFA-VALUE TO WK-UBO-FIELD (WS-FIELD-SUBSCRIPT)
030600     ELSE
030700        MOVE SPACES TO WK-UBO-FIELD (WS-FIELD-SUBSCRIPT).

030800     ADD 1 TO WS-FIELD-SUBSCRIPT.
030900*_________________________________________________________________________

031000     COPY "PL-GENERATE-UBO-KEYS.CBL".
031100     COPY "PL-LOOK-FOR-SHOP-ATTRIBUTE.CBL".
031200     COPY "PL-MAP-CIVILITY-TO-GENDER.CBL".
031300     COPY "PL-RESOLVE-SHAREHOLDER-CODE.CBL".
031400     COPY "PL-BUILD-SHAREHOLDER-CONTACT.CBL".
031500*_________________________________________________________________________

032000 4000-APPEND-NEW-MAPPINGS.

032100     IF WT-ADOPTED-COUNT > 0
032200        OPEN EXTEND SHAREHOLDER-MAPPING-FILE
032300        MOVE 1 TO WS-ADOPT-SUBSCRIPT
032400        PERFORM 4010-WRITE-ONE-ADOPTED-MAPPING
032500           UNTIL WS-ADOPT-SUBSCRIPT > WT-ADOPTED-COUNT
032600        CLOSE SHAREHOLDER-MAPPING-FILE.
032700*_________________________________________________________________________

033000 4010-WRITE-ONE-ADOPTED-MAPPING.

033100     MOVE WT-ADOPT-SHOP-ID (WS-ADOPT-SUBSCRIPT)
033200                                    TO SM-SHOP-ID.
033300     MOVE WT-ADOPT-UBO-NUMBER (WS-ADOPT-SUBSCRIPT)
033400                                    TO SM-UBO-NUMBER.
033500     MOVE WT-ADOPT-SHAREHOLDER-CODE (WS-ADOPT-SUBSCRIPT)
033600                                    TO SM-SHAREHOLDER-CODE.
033700     WRITE SHAREHOLDER-MAPPING-RECORD.

033800     ADD 1 TO WS-ADOPT-SUBSCRIPT.
033900*_________________________________________________________________________

034000     COPY "PL-PRINT-RUN-REPORT.CBL".
034100*_________________________________________________________________________
