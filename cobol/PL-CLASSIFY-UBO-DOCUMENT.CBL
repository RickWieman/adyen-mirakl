000100*_________________________________________________________________________
000200*
000300*    PL-CLASSIFY-UBO-DOCUMENT.CBL
000400*
000500*    Tests one SHOP-DOCUMENT-RECORD against the "adyen-uboN-photoid"
000600*    / "adyen-uboN-photoid-rear" patterns for N = 1 .. GUKV-MAX-UBOS
000700*    (case-insensitive), and for a match resolves the document type
000800*    from WT-CACHE-TABLE or, on a cache miss, from the
000900*    "adyen-uboN-photoidtype" shop attribute.  A document that does
001000*    not match any pattern, or whose type cannot be resolved, is
001100*    dropped (not written).
001200*
001300*    2014-03-11  RKS  WRITTEN FOR ONBOARDING PROJECT REQ#9015 -
001400*                     PHOTO-ID DOCUMENT CLASSIFICATION
001500*_________________________________________________________________________

002000 3100-CLASSIFY-ONE-DOCUMENT.

002100     MOVE SD-TYPE-CODE TO WK-DOC-TYPE-CODE-UPPER.
002200     INSPECT WK-DOC-TYPE-CODE-UPPER
002300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
002400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

002500     MOVE "N" TO W-DOC-MATCHED.
002600     MOVE 1   TO GUKV-UBO-NUMBER.

002700     PERFORM 3110-TEST-ONE-UBO-NUMBER
002800        UNTIL DOC-MATCHED
002900           OR GUKV-UBO-NUMBER > GUKV-MAX-UBOS.

003000     IF DOC-MATCHED
003100        MOVE SD-SHOP-ID          TO UD-SHOP-ID
003200        MOVE SD-DOCUMENT-ID      TO UD-DOCUMENT-ID
003300        MOVE WK-MATCHED-UBO-NUMBER TO UD-UBO-NUMBER
003400        PERFORM 3200-RESOLVE-DOC-TYPE
003500        IF UD-DOC-TYPE NOT = SPACES
003600           WRITE UBO-DOCUMENT-OUT-RECORD
003700           ADD 1 TO WR-DOCUMENTS-CLASSIFIED
003800        ELSE
003900           ADD 1 TO WR-DOCUMENTS-DROPPED
004000     ELSE
004100        ADD 1 TO WR-DOCUMENTS-DROPPED.
004200*_________________________________________________________________________

005000 3110-TEST-ONE-UBO-NUMBER.

005100     MOVE "photoid" TO GUKV-DOC-SUFFIX.
005200     PERFORM 2120-BUILD-ONE-SUFFIX-KEY.
005300     MOVE GUKV-DOC-SUFFIX-KEY TO WK-PATTERN-UPPER.
005400     INSPECT WK-PATTERN-UPPER
005500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
005600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

005700     IF WK-PATTERN-UPPER = WK-DOC-TYPE-CODE-UPPER
005800        MOVE GUKV-UBO-NUMBER TO WK-MATCHED-UBO-NUMBER
005900        MOVE "Y" TO W-DOC-MATCHED
006000     ELSE
006100        MOVE "photoid-rear" TO GUKV-DOC-SUFFIX
006200        PERFORM 2120-BUILD-ONE-SUFFIX-KEY
006300        MOVE GUKV-DOC-SUFFIX-KEY TO WK-PATTERN-UPPER
006400        INSPECT WK-PATTERN-UPPER
006500                CONVERTING "abcdefghijklmnopqrstuvwxyz"
006600                        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700        IF WK-PATTERN-UPPER = WK-DOC-TYPE-CODE-UPPER
006800           MOVE GUKV-UBO-NUMBER TO WK-MATCHED-UBO-NUMBER
006900           MOVE "Y" TO W-DOC-MATCHED
007000        ELSE
007100           ADD 1 TO GUKV-UBO-NUMBER.
007200*_________________________________________________________________________

008000 3200-RESOLVE-DOC-TYPE.

008100     MOVE SPACES TO UD-DOC-TYPE.
008200     MOVE "N" TO W-CACHE-FOUND.
008300     SET WT-CACHE-IX TO 1.

008400     PERFORM 3210-SEARCH-CACHE
008500        UNTIL CACHE-FOUND
008600           OR WT-CACHE-IX > WT-CACHE-COUNT.

008700     IF CACHE-FOUND
008800        MOVE WT-CACHE-DOC-TYPE (WT-CACHE-IX) TO UD-DOC-TYPE
008900     ELSE
009000        MOVE "photoidtype" TO GUKV-DOC-SUFFIX
009100        MOVE WK-MATCHED-UBO-NUMBER TO GUKV-UBO-NUMBER
009200        PERFORM 2120-BUILD-ONE-SUFFIX-KEY
009300        MOVE SD-SHOP-ID TO LFA-SHOP-ID
009400        MOVE GUKV-DOC-SUFFIX-KEY TO LFA-CODE
009500        PERFORM 2900-LOOK-FOR-SHOP-ATTRIBUTE
009600        IF LFA-FOUND AND LFA-VALUE NOT = SPACES
009700           MOVE LFA-VALUE TO UD-DOC-TYPE
009800           PERFORM 3220-CACHE-DOC-TYPE.
009900*_________________________________________________________________________

010000 3210-SEARCH-CACHE.

010100     IF WT-CACHE-SHOP-ID (WT-CACHE-IX)    = SD-SHOP-ID
010200        AND WT-CACHE-UBO-NUMBER (WT-CACHE-IX) = WK-MATCHED-UBO-NUMBER
010300        MOVE "Y" TO W-CACHE-FOUND
010400     ELSE
010500        SET WT-CACHE-IX UP BY 1.
010600*_________________________________________________________________________

011000 3220-CACHE-DOC-TYPE.

011100     ADD 1 TO WT-CACHE-COUNT.
011200     MOVE SD-SHOP-ID            TO WT-CACHE-SHOP-ID (WT-CACHE-COUNT).
011300     MOVE WK-MATCHED-UBO-NUMBER TO WT-CACHE-UBO-NUMBER (WT-CACHE-COUNT).
011400     MOVE UD-DOC-TYPE           TO WT-CACHE-DOC-TYPE (WT-CACHE-COUNT).
011500*_________________________________________________________________________
