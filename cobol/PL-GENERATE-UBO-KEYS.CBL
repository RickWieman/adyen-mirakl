000100*_________________________________________________________________________
000200*
000300*    PL-GENERATE-UBO-KEYS.CBL
000400*
000500*    Builds the 15 "adyen-uboN-suffix" attribute keys for the UBO
000600*    number sitting in GUKV-UBO-NUMBER, into GUKV-KEY-TABLE.  Shared
000700*    by UBO-EXTRACTION and UBO-DOCUMENT-CLASSIFICATION so the key
000800*    format only lives in one place.
000900*
001000*    1998-11-04  JRF  WRITTEN
001100*    1999-02-17  JRF  Y2K REVIEW - NO DATE FIELDS INVOLVED, NO CHANGE
001200*    2003-06-09  MHT  REQ#4471 SUFFIX TABLE MOVED TO wsubokey.cbl SO
001300*                     IT CAN BE SHARED WITH THE DOCUMENT-TYPE LOOKUP
001400*_________________________________________________________________________

002000 2100-BUILD-UBO-KEYS.

002100     MOVE GUKV-UBO-NUMBER TO GUKV-UBO-NUMBER-EDIT.
002200     MOVE 1 TO GUKV-SUFFIX-SUBSCRIPT.

002300     PERFORM 2110-BUILD-ONE-KEY UNTIL GUKV-SUFFIX-SUBSCRIPT > 15.
002400*_________________________________________________________________________

003000 2110-BUILD-ONE-KEY.

003100     MOVE SPACES TO GUKV-KEY (GUKV-SUFFIX-SUBSCRIPT).

003200     IF GUKV-UBO-NUMBER-EDIT (1:1) = SPACE
003300        STRING "adyen-ubo"                              DELIMITED BY SIZE
003400               GUKV-UBO-NUMBER-LOW-DIGIT                DELIMITED BY SIZE
003500               "-"                                      DELIMITED BY SIZE
003600               GUKV-SUFFIX (GUKV-SUFFIX-SUBSCRIPT)       DELIMITED BY SPACE
003700          INTO GUKV-KEY (GUKV-SUFFIX-SUBSCRIPT)
003800        END-STRING
003900     ELSE
004000        STRING "adyen-ubo"                              DELIMITED BY SIZE
004100               GUKV-UBO-NUMBER-EDIT                     DELIMITED BY SIZE
004200               "-"                                      DELIMITED BY SIZE
004300               GUKV-SUFFIX (GUKV-SUFFIX-SUBSCRIPT)       DELIMITED BY SPACE
004400          INTO GUKV-KEY (GUKV-SUFFIX-SUBSCRIPT)
004500        END-STRING.

004600     ADD 1 TO GUKV-SUFFIX-SUBSCRIPT.
004700*_________________________________________________________________________

005000 2120-BUILD-ONE-SUFFIX-KEY.
005100*    Builds "adyen-ubo<N>-<GUKV-DOC-SUFFIX>" into GUKV-DOC-SUFFIX-KEY,
005200*    for suffixes that are not among the fixed 15 above (photoid,
005300*    photoid-rear, photoidtype).  Caller sets GUKV-UBO-NUMBER and
005400*    GUKV-DOC-SUFFIX before performing this paragraph.

005500     MOVE GUKV-UBO-NUMBER TO GUKV-UBO-NUMBER-EDIT.
005600     MOVE SPACES TO GUKV-DOC-SUFFIX-KEY.

005700     IF GUKV-UBO-NUMBER-EDIT (1:1) = SPACE
005800        STRING "adyen-ubo"                DELIMITED BY SIZE
005900               GUKV-UBO-NUMBER-LOW-DIGIT  DELIMITED BY SIZE
006000               "-"                        DELIMITED BY SIZE
006100               GUKV-DOC-SUFFIX            DELIMITED BY SPACE
006200          INTO GUKV-DOC-SUFFIX-KEY
006300        END-STRING
006400     ELSE
006500        STRING "adyen-ubo"                DELIMITED BY SIZE
006600               GUKV-UBO-NUMBER-EDIT       DELIMITED BY SIZE
006700               "-"                        DELIMITED BY SIZE
006800               GUKV-DOC-SUFFIX            DELIMITED BY SPACE
006900          INTO GUKV-DOC-SUFFIX-KEY
007000        END-STRING.
007100*_________________________________________________________________________
