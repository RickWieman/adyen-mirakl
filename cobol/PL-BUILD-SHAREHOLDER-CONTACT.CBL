000100*_________________________________________________________________________
000200*
000300*    PL-BUILD-SHAREHOLDER-CONTACT.CBL
000400*
000500*    Fills in SHAREHOLDER-CONTACT-RECORD from the 15 WK-UBO-xxxx
000600*    fields looked up for the current UBO slot (caller has already
000700*    moved SC-SHOP-ID and SC-UBO-NUMBER).  Civility/gender mapping,
000800*    and the three "at-least-one-field-present" groups (personal,
000900*    address, phone) with their RUN-REPORT warning lines, all live
001000*    here so the rule is coded once.
001100*
001200*    2011-05-24  CDP  WRITTEN FOR ONBOARDING PROJECT REQ#7740
001300*    2013-09-02  CDP  REQ#8220 PHONE-TYPE GROUP ADDED (SIP PHONES)
001400*_________________________________________________________________________

002000 3230-BUILD-SHAREHOLDER-CONTACT.

002050     MOVE SC-SHOP-ID         TO WRN-SHOP-ID.
002060     MOVE SC-UBO-NUMBER      TO WRN-UBO-NUMBER.

002100     MOVE WK-UBO-CIVILITY    TO WK-CIVILITY-VALUE.
002200     PERFORM 3210-MAP-CIVILITY-TO-GENDER.
002300     MOVE WK-UBO-GENDER      TO SC-GENDER.

002400     MOVE WK-UBO-FIRSTNAME   TO SC-FIRST-NAME.
002500     MOVE WK-UBO-LASTNAME    TO SC-LAST-NAME.
002600     MOVE WK-UBO-EMAIL       TO SC-EMAIL.

002700     PERFORM 3240-BUILD-PERSONAL-GROUP.
002800     PERFORM 3250-BUILD-ADDRESS-GROUP.
002900     PERFORM 3260-BUILD-PHONE-GROUP.
003000*_________________________________________________________________________

004000 3240-BUILD-PERSONAL-GROUP.

004100     IF WK-UBO-DOB NOT = SPACES
004200        OR WK-UBO-NATIONALITY NOT = SPACES
004300        OR WK-UBO-IDNUMBER NOT = SPACES
004400           MOVE "Y" TO SC-HAS-PERSONAL
004500           MOVE WK-UBO-DOB         TO SC-DOB
004600           MOVE WK-UBO-NATIONALITY TO SC-NATIONALITY
004700           MOVE WK-UBO-IDNUMBER    TO SC-ID-NUMBER
004800     ELSE
004900           MOVE "N" TO SC-HAS-PERSONAL
005000           MOVE SPACES TO SC-DOB SC-NATIONALITY SC-ID-NUMBER
005100           MOVE "PERSONAL" TO WRN-GROUP-NAME
005200           PERFORM 9100-PRINT-WARNING-LINE.
005300*_________________________________________________________________________

006000 3250-BUILD-ADDRESS-GROUP.

006100     IF WK-UBO-HOUSENUMBER NOT = SPACES
006200        OR WK-UBO-STREETNAME NOT = SPACES
006300        OR WK-UBO-CITY NOT = SPACES
006400        OR WK-UBO-ZIP NOT = SPACES
006500        OR WK-UBO-COUNTRY NOT = SPACES
006600           MOVE "Y" TO SC-HAS-ADDRESS
006700           MOVE WK-UBO-HOUSENUMBER TO SC-HOUSE-NUMBER
006800           MOVE WK-UBO-STREETNAME  TO SC-STREET
006900           MOVE WK-UBO-CITY        TO SC-CITY
007000           MOVE WK-UBO-ZIP         TO SC-POSTAL-CODE
007100           MOVE WK-UBO-COUNTRY     TO SC-COUNTRY
007200     ELSE
007300           MOVE "N" TO SC-HAS-ADDRESS
007400           MOVE SPACES TO SC-HOUSE-NUMBER SC-STREET SC-CITY
007500                          SC-POSTAL-CODE SC-COUNTRY
007600           MOVE "ADDRESS" TO WRN-GROUP-NAME
007700           PERFORM 9100-PRINT-WARNING-LINE.
007800*_________________________________________________________________________

008000 3260-BUILD-PHONE-GROUP.

008100     IF WK-UBO-PHONECOUNTRY NOT = SPACES
008200        OR WK-UBO-PHONETYPE NOT = SPACES
008300        OR WK-UBO-PHONENUMBER NOT = SPACES
008400           MOVE "Y" TO SC-HAS-PHONE
008500           MOVE WK-UBO-PHONECOUNTRY TO SC-PHONE-COUNTRY
008600           MOVE WK-UBO-PHONETYPE    TO SC-PHONE-TYPE
008700           MOVE WK-UBO-PHONENUMBER  TO SC-PHONE-NUMBER
008800     ELSE
008900           MOVE "N" TO SC-HAS-PHONE
009000           MOVE SPACES TO SC-PHONE-COUNTRY SC-PHONE-TYPE SC-PHONE-NUMBER
009100           MOVE "PHONE" TO WRN-GROUP-NAME
009200           PERFORM 9100-PRINT-WARNING-LINE.
009300*_________________________________________________________________________
