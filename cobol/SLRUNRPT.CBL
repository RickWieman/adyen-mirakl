000100*_________________________________________________________________________
000200*    SLRUNRPT.CBL  -  SELECT clause for the batch RUN-REPORT
000300*    1998-09-02  JRF  WRITTEN
000400*_________________________________________________________________________
000500     SELECT RUN-REPORT-FILE ASSIGN TO "RUNRPT"
000600            ORGANIZATION IS LINE SEQUENTIAL.
