000100*_________________________________________________________________________
000200*    SLSHOPAT.CBL  -  SELECT clause for the SHOP-ATTRIBUTE input file
000300*    1998-09-02  JRF  WRITTEN
000400*_________________________________________________________________________
000500     SELECT SHOP-ATTRIBUTE-FILE ASSIGN TO "SHOPATT"
000600            ORGANIZATION IS LINE SEQUENTIAL.
