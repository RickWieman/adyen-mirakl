000100*_________________________________________________________________________
000200*    SLSHPDOC.CBL  -  SELECT clause for the SHOP-DOCUMENT input file
000300*    1998-09-02  JRF  WRITTEN
000400*_________________________________________________________________________
000500     SELECT SHOP-DOCUMENT-FILE ASSIGN TO "SHPDOC"
000600            ORGANIZATION IS LINE SEQUENTIAL.
