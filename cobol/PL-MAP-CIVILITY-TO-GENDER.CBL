000100*_________________________________________________________________________
000200*
000300*    PL-MAP-CIVILITY-TO-GENDER.CBL
000400*
000500*    Maps the UBO's civility attribute (WK-CIVILITY-VALUE) onto a
000600*    gender code (WK-UBO-GENDER).  The match is CASE-SENSITIVE - a
000700*    civility of "MR" or "mr" does NOT count as "Mr", it just falls
000800*    through to UNKNOWN like any other unrecognised value.
000900*
001000*    2011-05-19  CDP  WRITTEN FOR ONBOARDING PROJECT REQ#7740
001100*_________________________________________________________________________

002000 3210-MAP-CIVILITY-TO-GENDER.

002100     IF WK-CIVILITY-VALUE = "Mr"
002200        MOVE "MALE"    TO WK-UBO-GENDER
002300     ELSE
002400        IF WK-CIVILITY-VALUE = "Mrs"
002500           MOVE "FEMALE"  TO WK-UBO-GENDER
002600        ELSE
002700           IF WK-CIVILITY-VALUE = "Miss"
002800              MOVE "FEMALE"  TO WK-UBO-GENDER
002900           ELSE
003000              MOVE "UNKNOWN" TO WK-UBO-GENDER.
003100*_________________________________________________________________________
