000100*_________________________________________________________________________
000200*    FDSHRCON.CBL  -  one shareholder-contact record per valid UBO
000300*    1998-09-02  JRF  WRITTEN
000400*    2011-05-24  CDP  REQ#7740 RECORD EXPANDED FROM THE OLD 2-GROUP
000500*                     SHAPE TO THE FULL PERSONAL/ADDRESS/PHONE LAYOUT
000600*_________________________________________________________________________
000700     FD  SHAREHOLDER-CONTACT-FILE
000800         LABEL RECORDS ARE STANDARD.
000900     01  SHAREHOLDER-CONTACT-RECORD.
001000         05 SC-SHOP-ID                 PIC X(10).
001100         05 SC-UBO-NUMBER              PIC 9(02).
001200         05 SC-SHAREHOLDER-CODE        PIC X(20).
001300         05 SC-GENDER                  PIC X(07).
001400*------- personal-data group --------------------------------------------
001500         05 SC-FIRST-NAME              PIC X(40).
001600         05 SC-LAST-NAME               PIC X(40).
001700         05 SC-EMAIL                   PIC X(40).
001800         05 SC-DOB                     PIC X(10).
001900         05 SC-NATIONALITY             PIC X(02).
002000         05 SC-ID-NUMBER               PIC X(20).
002100*------- address group ---------------------------------------------------
002200         05 SC-HOUSE-NUMBER            PIC X(10).
002300         05 SC-STREET                  PIC X(40).
002400         05 SC-CITY                    PIC X(30).
002500         05 SC-POSTAL-CODE             PIC X(10).
002600         05 SC-COUNTRY                 PIC X(02).
002700*------- phone group -------------------------------------------------------
002800         05 SC-PHONE-COUNTRY           PIC X(02).
002900         05 SC-PHONE-TYPE              PIC X(10).
003000         05 SC-PHONE-NUMBER            PIC X(20).
003100*------- group-populated indicators ---------------------------------------
003200         05 SC-HAS-PERSONAL            PIC X(01).
003300         05 SC-HAS-ADDRESS             PIC X(01).
003400         05 SC-HAS-PHONE               PIC X(01).
003500         05 FILLER                     PIC X(01).
