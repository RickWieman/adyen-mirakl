000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ubo-batch-system.
000300 AUTHOR. J R FOSTER.
000400 INSTALLATION. MARKETPLACE OPERATIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 11/30/1981.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*-------------------------------------------------------------------------
001000*    ubo-batch-system  -  NIGHTLY JOB-STEP DRIVER
001100*
001200*    Runs the two UBO onboarding batch steps in sequence:
001300*
001400*       STEP 1 - ubo-extraction    (UBO-EXTRACTION plus
001500*                                   SHAREHOLDER-CODE-ASSIGNMENT)
001600*       STEP 2 - ubo-doc-classify  (UBO-DOCUMENT-CLASSIFICATION)
001700*
001800*    Step 2 depends on RUN-REPORT being left OUTPUT-opened-then-closed
001900*    by step 1, since it re-opens the same file EXTEND to append its
002000*    own totals - this program must not be reordered.  This is a
002100*    batch run off the overnight schedule, not an operator menu, so
002200*    there is no ACCEPT anywhere in this program.
002300*-------------------------------------------------------------------------
002400*    CHANGE LOG
002500*
002600*    11/30/1981  JRF  WRITTEN - ORIGINAL OPERATOR MENU DRIVER           JRF001
002700*    06/30/1985  JRF  REQ#0219 SECOND JOB STEP ADDED TO MENU            JRF002
002800*    02/17/1999  JRF  Y2K REVIEW - 2-DIGIT YEARS NOT USED, NO CHANGE   JRF003
002900*    05/24/2011  CDP  REQ#7740 CONVERTED FROM OPERATOR MENU TO A        CDP004
003000*                     STRAIGHT-THROUGH BATCH DRIVER FOR THE UBO
003100*                     ONBOARDING PROJECT - MENU OPTIONS AND ACCEPT
003200*                     STATEMENTS REMOVED, STEPS NOW RUN UNATTENDED
003300*    03/11/2014  RKS  REQ#9015 STEP 2 (DOCUMENT CLASSIFICATION)         RKS005
003400*                     ADDED TO THE NIGHTLY RUN, AFTER STEP 1
003500*-------------------------------------------------------------------------

004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.

005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.

005200     01 WB-STEP-BANNER.
005300        05 FILLER            PIC X(16) VALUE "UBO BATCH STEP ".
005400        05 WB-STEP-NUMBER    PIC 9.
005500        05 FILLER            PIC X(03) VALUE " - ".
005600        05 WB-STEP-NAME      PIC X(20).
005700        05 FILLER            PIC X(08) VALUE SPACES.

005800     01 FILLER REDEFINES WB-STEP-BANNER.
005900        05 WB-BANNER-HEAD    PIC X(16).
006000        05 WB-BANNER-TAIL    PIC X(31).

006050     01 WB-STEP-NAME-TABLE.
006060        05 FILLER  PIC X(20) VALUE "UBO-EXTRACTION      ".
006070        05 FILLER  PIC X(20) VALUE "UBO-DOC-CLASSIFY    ".
006080     01 FILLER REDEFINES WB-STEP-NAME-TABLE.
006090        05 WB-STEP-NAME-ENTRY  OCCURS 2 TIMES  PIC X(20).

006100     01 WB-RUN-DATE.
006110        05 WB-RUN-DATE-YYMMDD  PIC 9(06).
006120     01 FILLER REDEFINES WB-RUN-DATE.
006130        05 WB-RUN-YY           PIC 99.
006140        05 WB-RUN-MM           PIC 99.
006150        05 WB-RUN-DD           PIC 99.
006200*_________________________________________________________________________

007000 PROCEDURE DIVISION.

007010     ACCEPT WB-RUN-DATE-YYMMDD FROM DATE.
007020     DISPLAY "UBO BATCH SYSTEM - RUN DATE " WB-RUN-YY "-"
007030             WB-RUN-MM "-" WB-RUN-DD.

007100     PERFORM 0100-RUN-EXTRACTION-STEP.
007200     PERFORM 0200-RUN-DOCUMENT-STEP.

007300     DISPLAY "UBO BATCH SYSTEM - RUN COMPLETE".

007400     STOP RUN.
007500*_________________________________________________________________________

008000 0100-RUN-EXTRACTION-STEP.

008100     MOVE 1                        TO WB-STEP-NUMBER.
008150     MOVE WB-STEP-NAME-ENTRY (1)   TO WB-STEP-NAME.
008300     DISPLAY WB-STEP-BANNER.

008400     CALL "ubo-extraction".

008500     DISPLAY "STEP 1 COMPLETE - UBO-EXTRACTION".
008600*_________________________________________________________________________

009000 0200-RUN-DOCUMENT-STEP.

009100     MOVE 2                        TO WB-STEP-NUMBER.
009200     MOVE WB-STEP-NAME-ENTRY (2)   TO WB-STEP-NAME.
009300     DISPLAY WB-STEP-BANNER.

009400     CALL "ubo-doc-classify".

009500     DISPLAY "STEP 2 COMPLETE - UBO-DOC-CLASSIFY".
009600*_________________________________________________________________________
