000100*_________________________________________________________________________
000200*
000300*    PL-PRINT-RUN-REPORT.CBL
000400*
000500*    Heading, warning-line and totals-block paragraphs for RUN-REPORT.
000600*    UBO-EXTRACTION opens RUN-REPORT OUTPUT and writes the heading,
000700*    its group-empty warnings and its own totals; UBO-DOC-CLASSIFY
000800*    opens the same file EXTEND afterwards and appends its totals -
000900*    the two halves read as one run report, same as a two-step JCL
001000*    job sharing one SYSOUT.
001100*
001200*    2011-05-24  CDP  WRITTEN FOR ONBOARDING PROJECT REQ#7740
001300*    2012-11-30  CDP  REQ#7960 PAGE-FULL THRESHOLD RAISED 30 -> 55
001400*_________________________________________________________________________

002000 8100-PRINT-HEADINGS.

002100     ADD 1 TO WR-PAGE-NUMBER.
002200     MOVE WR-PAGE-NUMBER TO RR-PAGE-NUMBER.

002300     MOVE RR-TITLE-LINE  TO RUN-REPORT-RECORD.
002400     WRITE RUN-REPORT-RECORD.

002500     MOVE RR-BLANK-LINE  TO RUN-REPORT-RECORD.
002600     WRITE RUN-REPORT-RECORD.

002700     MOVE ZERO TO WR-PRINTED-LINES.
002800*_________________________________________________________________________

003000 8900-PRINT-SECTION-HEADING.

003100     IF WR-PAGE-FULL
003200        PERFORM 8100-PRINT-HEADINGS.

003300     MOVE SPACES TO RR-SECTION-LINE.
003400     MOVE RR-SECTION-LINE TO RUN-REPORT-RECORD.
003500     WRITE RUN-REPORT-RECORD.
003600     MOVE RR-SECTION-LINE TO RUN-REPORT-RECORD.
003700     WRITE RUN-REPORT-RECORD.
003800     ADD 2 TO WR-PRINTED-LINES.
003900*_________________________________________________________________________

004000 9100-PRINT-WARNING-LINE.

004100     IF WR-PAGE-FULL
004200        PERFORM 8100-PRINT-HEADINGS.

004300     MOVE RR-WARNING-LINE TO RUN-REPORT-RECORD.
004400     WRITE RUN-REPORT-RECORD.
004500     ADD 1 TO WR-PRINTED-LINES.
004600*_________________________________________________________________________

005000 9210-PRINT-EXTRACTION-TOTALS.

005100     MOVE "UBO-EXTRACTION TOTALS" TO RR-SECTION-TEXT.
005200     PERFORM 8900-PRINT-SECTION-HEADING.

005300     MOVE "SHOPS PROCESSED"            TO RR-TOT-LABEL.
005400     MOVE WR-SHOPS-PROCESSED           TO RR-TOT-VALUE.
005500     PERFORM 9290-WRITE-TOTALS-LINE.

005600     MOVE "UBO SLOTS EXAMINED"         TO RR-TOT-LABEL.
005700     MOVE WR-UBO-SLOTS-EXAMINED        TO RR-TOT-VALUE.
005800     PERFORM 9290-WRITE-TOTALS-LINE.

005900     MOVE "SHAREHOLDER CONTACTS WRITTEN" TO RR-TOT-LABEL.
006000     MOVE WR-CONTACTS-WRITTEN          TO RR-TOT-VALUE.
006100     PERFORM 9290-WRITE-TOTALS-LINE.

006200     MOVE "SLOTS SKIPPED - MISSING MANDATORY DATA" TO RR-TOT-LABEL.
006300     MOVE WR-SLOTS-SKIPPED             TO RR-TOT-VALUE.
006400     PERFORM 9290-WRITE-TOTALS-LINE.

006500     MOVE "SHAREHOLDER MAPPINGS ADOPTED" TO RR-TOT-LABEL.
006600     MOVE WR-MAPPINGS-ADOPTED          TO RR-TOT-VALUE.
006700     PERFORM 9290-WRITE-TOTALS-LINE.
006800*_________________________________________________________________________

007000 9220-PRINT-DOCUMENT-TOTALS.

007100     MOVE "UBO-DOCUMENT-CLASSIFICATION TOTALS" TO RR-SECTION-TEXT.
007200     PERFORM 8900-PRINT-SECTION-HEADING.

007300     MOVE "DOCUMENTS READ"             TO RR-TOT-LABEL.
007400     MOVE WR-DOCUMENTS-READ            TO RR-TOT-VALUE.
007500     PERFORM 9290-WRITE-TOTALS-LINE.

007600     MOVE "DOCUMENTS CLASSIFIED"       TO RR-TOT-LABEL.
007700     MOVE WR-DOCUMENTS-CLASSIFIED      TO RR-TOT-VALUE.
007800     PERFORM 9290-WRITE-TOTALS-LINE.

007900     MOVE "DOCUMENTS DROPPED - UNKNOWN TYPE" TO RR-TOT-LABEL.
008000     MOVE WR-DOCUMENTS-DROPPED         TO RR-TOT-VALUE.
008100     PERFORM 9290-WRITE-TOTALS-LINE.
008200*_________________________________________________________________________

009000 9290-WRITE-TOTALS-LINE.

009100     IF WR-PAGE-FULL
009200        PERFORM 8100-PRINT-HEADINGS.

009300     MOVE RR-TOTALS-LINE TO RUN-REPORT-RECORD.
009400     WRITE RUN-REPORT-RECORD.
009500     ADD 1 TO WR-PRINTED-LINES.
009600*_________________________________________________________________________
