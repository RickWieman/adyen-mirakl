000100*
000200*    wsdoccls.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PL-CLASSIFY-UBO-DOCUMENT.CBL
000600*-------------------------------------------------------------------------
000700*    WT-CACHE-TABLE remembers, per (shop-id, ubo-number), the document
000800*    type already resolved from the SHOP-ATTRIBUTE data, so the rear
000900*    image of a photo-ID does not trigger a second attribute lookup.
001000*-------------------------------------------------------------------------
001100*    2014-03-11  RKS  WRITTEN FOR ONBOARDING PROJECT REQ#9015
001200*-------------------------------------------------------------------------

002000     01 WK-DOC-TYPE-CODE-UPPER        PIC X(30).
002050     01 FILLER REDEFINES WK-DOC-TYPE-CODE-UPPER.
002060        05 WK-DOC-TYPE-PREFIX         PIC X(09).
002070        05 WK-DOC-TYPE-REST           PIC X(21).

002100     01 WK-PATTERN-UPPER              PIC X(30).
002110     01 FILLER REDEFINES WK-PATTERN-UPPER.
002120        05 WK-PATTERN-PREFIX          PIC X(09).
002130        05 WK-PATTERN-REST            PIC X(21).

002200     77 WK-MATCHED-UBO-NUMBER         PIC 9(02) COMP.

002300     01 W-DOC-MATCHED                 PIC X.
002400        88 DOC-MATCHED                VALUE "Y".

002500     77 WT-CACHE-COUNT                PIC 9(05) COMP VALUE 0.
002600     77 WT-CACHE-MAX                  PIC 9(05) COMP VALUE 3000.

002700     01 WT-CACHE-TABLE.
002800        05 WT-CACHE-ROW  OCCURS 3000 TIMES
002900                         INDEXED BY WT-CACHE-IX.
003000           10 WT-CACHE-SHOP-ID        PIC X(10).
003100           10 WT-CACHE-UBO-NUMBER     PIC 9(02) COMP.
003200           10 WT-CACHE-DOC-TYPE       PIC X(30).

003300     01 W-CACHE-FOUND                 PIC X.
003400        88 CACHE-FOUND                VALUE "Y".
003500*
