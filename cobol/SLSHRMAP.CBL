000100*_________________________________________________________________________
000200*    SLSHRMAP.CBL  -  SELECT clause for the SHAREHOLDER-MAPPING file
000300*    1998-09-02  JRF  WRITTEN
000400*_________________________________________________________________________
000500     SELECT SHAREHOLDER-MAPPING-FILE ASSIGN TO "SHRMAP"
000600            ORGANIZATION IS LINE SEQUENTIAL.
