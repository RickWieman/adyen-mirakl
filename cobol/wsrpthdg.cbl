000100*
000200*    wsrpthdg.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PL-PRINT-RUN-REPORT.CBL
000600*-------------------------------------------------------------------------
000700*    RUN-REPORT is written OUTPUT by UBO-EXTRACTION (the first job
000800*    step) and re-opened EXTEND by UBO-DOC-CLASSIFY (the second job
000900*    step) so both steps' warnings and totals land on the same
001000*    printable report, the way a two-step JCL run shares one SYSOUT.
001100*-------------------------------------------------------------------------
001200*    2011-05-24  CDP  WRITTEN FOR ONBOARDING PROJECT REQ#7740
001300*    2012-11-30  CDP  REQ#7960 PAGE-FULL THRESHOLD RAISED 30 -> 55,
001400*                     WARNINGS WERE SPLITTING PAGES TOO OFTEN
001500*-------------------------------------------------------------------------

002000     01 RR-TITLE-LINE.
002100        05 FILLER          PIC X(40) VALUE SPACES.
002200        05 FILLER          PIC X(26) VALUE "UBO EXTRACTION RUN REPORT".
002300        05 FILLER          PIC X(51) VALUE SPACES.
002400        05 FILLER          PIC X(06) VALUE "PAGE ".
002500        05 RR-PAGE-NUMBER  PIC Z9.
002600        05 FILLER          PIC X(07) VALUE SPACES.

003000     01 RR-BLANK-LINE                   PIC X(132) VALUE SPACES.

003100     01 RR-SECTION-LINE.
003200        05 RR-SECTION-TEXT PIC X(60).
003300        05 FILLER          PIC X(72) VALUE SPACES.

004000     01 RR-WARNING-LINE.
004100        05 FILLER          PIC X(04) VALUE "*** ".
004200        05 FILLER          PIC X(06) VALUE "SHOP: ".
004300        05 WRN-SHOP-ID     PIC X(10).
004400        05 FILLER          PIC X(02) VALUE SPACES.
004500        05 FILLER          PIC X(05) VALUE "UBO: ".
004600        05 WRN-UBO-NUMBER  PIC Z9.
004700        05 FILLER          PIC X(02) VALUE SPACES.
004800        05 FILLER          PIC X(07) VALUE "GROUP: ".
004900        05 WRN-GROUP-NAME  PIC X(10).
005000        05 FILLER          PIC X(02) VALUE SPACES.
005100        05 FILLER          PIC X(33) VALUE
005200                             "GROUP WAS ENTIRELY EMPTY ON FILE.".
005300        05 FILLER          PIC X(49) VALUE SPACES.

006000     01 RR-TOTALS-LINE.
006100        05 FILLER          PIC X(30) VALUE SPACES.
006200        05 RR-TOT-LABEL    PIC X(30).
006300        05 FILLER          PIC X(02) VALUE SPACES.
006400        05 RR-TOT-VALUE    PIC ZZZ,ZZZ,ZZ9.
006500        05 FILLER          PIC X(59) VALUE SPACES.

007000     77 WR-PAGE-NUMBER               PIC 9(04) COMP VALUE 0.
007100     77 WR-PRINTED-LINES             PIC 9(04) COMP VALUE 0.
007200        88 WR-PAGE-FULL              VALUE 55 THRU 9999.

008000*------- control totals, accumulated across both job steps -------------
008100     77 WR-SHOPS-PROCESSED           PIC 9(07) COMP VALUE 0.
008200     77 WR-UBO-SLOTS-EXAMINED        PIC 9(07) COMP VALUE 0.
008300     77 WR-CONTACTS-WRITTEN          PIC 9(07) COMP VALUE 0.
008400     77 WR-SLOTS-SKIPPED             PIC 9(07) COMP VALUE 0.
008500     77 WR-MAPPINGS-ADOPTED          PIC 9(07) COMP VALUE 0.
008600     77 WR-DOCUMENTS-READ            PIC 9(07) COMP VALUE 0.
008700     77 WR-DOCUMENTS-CLASSIFIED      PIC 9(07) COMP VALUE 0.
008800     77 WR-DOCUMENTS-DROPPED         PIC 9(07) COMP VALUE 0.
008900*
